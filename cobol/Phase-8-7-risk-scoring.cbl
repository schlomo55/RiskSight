000100*****************************************************************
000200* PROGRAM:     8-RISK-SCORING
000300* AUTHOR:      R. FONTENOT
000400* INSTALLATION: GULF COAST CASUALTY GROUP - BATCH SYSTEMS
000500* DATE-WRITTEN: 04/11/1989
000600* DATE-COMPILED:
000700* SECURITY:    UNCLASSIFIED - INTERNAL USE ONLY
000800*****************************************************************
000900* CHANGE LOG
001000*-----------------------------------------------------------------
001100* 04/11/89  RF   REQ 8901   ORIGINAL CODING - PHASE 8 OF THE      RISKSC01
001200*                           RATING BATCH, FOLLOWS PHASE 7         RISKSC01
001300*                           ANOMALIES/IMPOSABLES REPORTS.         RISKSC01
001400* 09/02/89  RF   REQ 8940   ADDED SOCIOECONOMIC INVERSION         RISKSC02
001500*                           FORMULA PER UNDERWRITING MEMO 89-14.  RISKSC02
001600* 02/14/90  JLB  REQ 9008   ADDED WEATHER AMPLIFICATION RULES 1   RISKSC03
001700*                           AND 2 PER ACTUARIAL REQUEST.          RISKSC03
001800* 07/30/90  JLB  REQ 9021   FIXED CLAMP ON BASE SCORE - WAS       RISKSC04
001900*                           ALLOWING BASE OVER 1.0 INTO STAGE 3.  RISKSC04
002000* 11/05/91  RF   REQ 9137   CORRECTED ROUNDING ON COMPONENT       RISKSC05
002100*                           COLUMNS TO 2 DECIMALS PER AUDIT.      RISKSC05
002200* 03/22/93  TDW  REQ 9309   ADDED EMPTY-FILE STRUCTURAL CHECK -   RISKSC06
002300*                           BATCH ABORTED WITHOUT OUTPUT IF THE   RISKSC06
002400*                           INPUT CARRIES NO DETAIL ROWS.         RISKSC06
002500* 06/09/94  TDW  REQ 9418   ADDED SUCCESS-RATE LINE TO RUN        RISKSC07
002600*                           SUMMARY PER OPERATIONS REQUEST.       RISKSC07
002700* 01/18/95  TDW  REQ 9502   WIDENED ERROR-MESSAGE COLUMN TO 80    RISKSC08
002800*                           BYTES - PRIOR 40 WAS TRUNCATING       RISKSC08
002900*                           MULTI-CHECK MESSAGES.                 RISKSC08
003000* 12/29/98  MHK  REQ 9871   YEAR 2000 REVIEW - NO DATE FIELDS IN  RISKSC09
003100*                           THIS PROGRAM, NO CENTURY WINDOW       RISKSC09
003200*                           NEEDED. SIGNED OFF PER Y2K CHECKLIST. RISKSC09
003300* 08/03/01  MHK  REQ 0114   CORRECTED WEATHER TABLE SEARCH - LAST RISKSC10
003400*                           ENTRY (EXTREME) WAS NEVER MATCHING.   RISKSC10
003500* 05/17/04  DAP  REQ 0447   REBUILT ERROR TEXT ACCUMULATION WITH  RISKSC11
003600*                           STRING/POINTER - OLD LOGIC DROPPED    RISKSC11
003700*                           THE SEPARATOR ON THE SECOND MESSAGE.  RISKSC11
003800* 09/14/05  DAP  REQ 0561   RATE AUDIT FOUND SCORE 67.45 WHERE    RISKSC12
003900*                           THE UNDERWRITING WORKSHEET SAID       RISKSC12
004000*                           67.44 ON A 7.5/6.2/4/RAINY TEST ROW.  RISKSC12
004100*                           TRACED TO THE SOCIO COMPONENT BEING   RISKSC12
004200*                           ROUNDED TO 4 DECIMALS BEFORE IT WAS   RISKSC12
004300*                           WEIGHTED INTO THE BASE SCORE.  WIDENEDRISKSC12
004400*                           THE COMPONENT AND BASE/AMPLIFIED WORK RISKSC12
004500*                           AREAS TO 6 DECIMALS, DROPPED THE      RISKSC12
004600*                           ROUNDED PHRASE ON EVERY STAGE 1-4     RISKSC12
004700*                           COMPUTE SO THE EXCESS DIGITS ARE HELD RISKSC12
004800*                           NOT ROUNDED AWAY, AND MOVED THE ONLY  RISKSC12
004900*                           ROUNDING STEP TO 570 WHERE THE FINAL  RISKSC12
005000*                           SCORE IS CUT TO TWO DECIMALS.  ALL    RISKSC12
005100*                           THREE UNDERWRITING WORKSHEET EXAMPLES RISKSC12
005200*                           NOW REPRODUCE EXACTLY.                RISKSC12
005300* 09/14/05  DAP  REQ 0562   CODE REVIEW CLEANUP - MOVED THE       RISKSC13
005400*                           STANDALONE VALID-ROW SWITCH, THE      RISKSC13
005500*                           WEATHER TABLE INDEX AND THE ERROR-TEXTRISKSC13
005600*                           POINTER OUT OF THEIR 01 GROUPS AND    RISKSC13
005700*                           ONTO THEIR OWN 77-LEVEL ENTRIES, TO   RISKSC13
005800*                           MATCH THE WAY THE REST OF THE SHOP'S  RISKSC13
005900*                           BATCH SUITE DECLARES A LONE SWITCH OR RISKSC13
006000*                           SUBSCRIPT.  ALSO RECAST THE           RISKSC13
006100*                           AMPLIFICATION-RULE TEST AS AN         RISKSC13
006200*                           EVALUATE TRUE, SINCE A CASCADE OF     RISKSC13
006300*                           PLAIN IFS READS LIKE THE OLDER SINGLE-RISKSC13
006400*                           RULE VERSION OF THIS PARAGRAPH AND WE RISKSC13
006500*                           KEEP ADDING RULES.  NO CHANGE TO ANY  RISKSC13
006600*                           COMPUTED VALUE.                       RISKSC13
006700*****************************************************************
006800 IDENTIFICATION DIVISION.
006900 PROGRAM-ID. 8-RISK-SCORING.
007000 AUTHOR. R. FONTENOT.
007100 INSTALLATION. GULF COAST CASUALTY GROUP.
007200 DATE-WRITTEN. 04/11/1989.
007300 DATE-COMPILED.
007400 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
007500*****************************************************************
007600*    PURPOSE - READS THE LOCATION RISK-INDICATOR FILE, VALIDATES
007700*    EACH DETAIL ROW, RATES IT THROUGH THE FOUR-COMPONENT SCORING
007800*    MODEL AND THE TWO AMPLIFICATION RULES, AND WRITES A COLUMNAR
007900*    REPORT CARRYING EVERY INPUT ROW - SCORED OR REJECTED - PLUS
008000*    AN END-OF-RUN TOTALS BLOCK.  NO SORT, NO INDEXED FILES.
008100*
008200*    THIS IS A SINGLE-PASS BATCH PROGRAM.  THERE IS NO REFERENCE
008300*    MASTER TO JOIN AGAINST - EVERYTHING THE RATING MODEL NEEDS
008400*    (THE FOUR WEIGHTS, THE TWO AMPLIFICATION FACTORS, THE FIVE-
008500*    ENTRY WEATHER TABLE) IS CARRIED IN WORKING-STORAGE AS HARD
008600*    CONSTANTS.  UNDERWRITING OWNS THOSE NUMBERS; A CHANGE TO ANY
008700*    OF THEM IS A RECOMPILE, NOT A RATES-FILE UPDATE.
008800*****************************************************************
008900 ENVIRONMENT DIVISION.
009000 CONFIGURATION SECTION.
009100*    C01/TOP-OF-FORM IS CARRIED FORWARD FROM THE SHOP'S STANDARD
009200*    CONFIGURATION PARAGRAPH EVEN THOUGH THIS PROGRAM NEVER
009300*    ISSUES A WRITE ... AFTER ADVANCING PAGE - RISKOUT IS A FLAT
009400*    TEXT FILE, NOT PRINTER OUTPUT, AND THE REPORT NEVER PAGE
009500*    BREAKS.  LEFT IN PLACE SO THE SPECIAL-NAMES PARAGRAPH MATCHES
009600*    THE REST OF THE BATCH SUITE'S ENVIRONMENT DIVISION SHAPE.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM.
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100
010200*    RISKIN IS THE DAILY EXTRACT OF LOCATION RISK INDICATORS.
010300*    ONE FIXED ROW PER LOCATION, IN WHATEVER ORDER THE EXTRACT
010400*    JOB WROTE THEM - THIS PROGRAM DOES NOT SORT IT.
010500     SELECT RISK-INPUT-FILE ASSIGN TO RISKIN
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS WS-RISK-INPUT-STATUS.
010800
010900*    RISKOUT CARRIES BOTH THE DETAIL REPORT AND THE TRAILING
011000*    RUN-TOTALS BLOCK - THERE IS NO SEPARATE SUMMARY FILE.  THE
011100*    OLDER PHASE 7 PAIR WROTE TWO SEPARATE OUTPUT FILES BECAUSE
011200*    THEY HAD TWO DIFFERENT RECORD SHAPES (TAXED VERSUS
011300*    REJECTED); THIS PROGRAM USES ONE SHAPE FOR BOTH SO ONE FILE
011400*    SUFFICES.
011500     SELECT RISK-OUTPUT-FILE ASSIGN TO RISKOUT
011600         ORGANIZATION IS LINE SEQUENTIAL
011700         FILE STATUS IS WS-RISK-OUTPUT-STATUS.
011800
011900*****************************************************************
012000 DATA DIVISION.
012100 FILE SECTION.
012200
012300*    RISK-INPUT-FILE - ONE FIXED-LAYOUT ROW PER LOCATION.
012400*    NUMERIC FIELDS CARRY A ONE-OR-TWO BYTE GAP TO THE NEXT
012500*    COLUMN, IN THE HOUSE STYLE - SEE THE ALPHA REDEFINES USED
012600*    BY THE 41X-CHECK PARAGRAPHS TO TEST FOR A MISSING VALUE
012700*    BEFORE THE NUMERIC PICTURE IS TOUCHED.  A SPACE-FILLED
012800*    NUMERIC FIELD READS AS ZERO UNDER THE NUMERIC PICTURE, SO
012900*    THE ALPHA VIEW IS THE ONLY RELIABLE WAY TO CATCH "NOT
013000*    SUPPLIED" AS OPPOSED TO "SUPPLIED AS ZERO".
013100 FD  RISK-INPUT-FILE.
013200 01  RISK-IN-RECORD.
013300*    CITY IS FREE TEXT FROM THE EXTRACT JOB - CARRIED THROUGH TO
013400*    THE REPORT UNEDITED, NEVER VALIDATED FOR CONTENT.
013500     05  RI-CITY                     PIC X(30).
013600*    CRIME INDEX - 0 THROUGH 10 ON THE UNDERWRITING SCALE, SIGNED
013700*    PICTURE ONLY SO A STRAY NEGATIVE EXTRACT VALUE FAILS THE
013800*    415 RANGE CHECK INSTEAD OF WRAPPING.
013900     05  RI-CRIME-INDEX              PIC S9(2)V9(2).
014000     05  RI-CRIME-INDEX-A REDEFINES RI-CRIME-INDEX
014100                                     PIC X(04).
014200     05  FILLER                      PIC X(02).
014300*    ACCIDENT RATE - SAME 0-10 SCALE AND SAME SIGNED/ALPHA
014400*    REDEFINES PAIR AS CRIME INDEX ABOVE.
014500     05  RI-ACCIDENT-RATE            PIC S9(2)V9(2).
014600     05  RI-ACCIDENT-RATE-A REDEFINES RI-ACCIDENT-RATE
014700                                     PIC X(04).
014800     05  FILLER                      PIC X(02).
014900*    SOCIOECONOMIC LEVEL - 1 THROUGH 10, HIGHER IS MORE
015000*    PROSPEROUS.  NOTE THE LOWER BOUND IS 1, NOT 0 (SEE 417).
015100     05  RI-SOCIO-LEVEL              PIC S9(2)V9(2).
015200     05  RI-SOCIO-LEVEL-A REDEFINES RI-SOCIO-LEVEL
015300                                     PIC X(04).
015400     05  FILLER                      PIC X(01).
015500*    WEATHER CATEGORY - ONE OF THE FIVE MIXED-CASE SPELLINGS
015600*    BELOW, SPACE-PADDED TO 10 BYTES BY THE EXTRACT JOB.  THE
015700*    88-LEVELS CARRY THE TRAILING BLANKS SO THE COMPARE IS EXACT,
015800*    NOT A PARTIAL-FIELD MATCH.
015900     05  RI-WEATHER                  PIC X(10).
016000         88  RI-WEATHER-CLEAR             VALUE 'Clear     '.
016100         88  RI-WEATHER-RAINY             VALUE 'Rainy     '.
016200         88  RI-WEATHER-SNOWY             VALUE 'Snowy     '.
016300         88  RI-WEATHER-STORMY            VALUE 'Stormy    '.
016400         88  RI-WEATHER-EXTREME           VALUE 'Extreme   '.
016500*        CATCH-ALL 88 USED BY 418-CHECK-WEATHER-CATEGORY TO
016600*        REJECT ANYTHING NOT ON THE FIVE-WAY LIST IN ONE TEST.
016700         88  RI-WEATHER-KNOWN             VALUE 'Clear     '
016800                                                 'Rainy     '
016900                                                 'Snowy     '
017000                                                 'Stormy    '
017100                                                 'Extreme   '.
017200     05  FILLER                      PIC X(01).
017300
017400*    RISK-OUTPUT-FILE - THE COLUMNAR REPORT.  ONE 188-BYTE TEXT
017500*    LINE PER ROW WRITTEN THROUGH RO-OUTPUT-TEXT, PLUS THE
017600*    HOUSE'S TRAILING PAD FOR FUTURE COLUMNS.  THE SAME FD
017700*    CARRIES THE TITLE/HEADING/RULE LINES AND THE FOUR-LINE
017800*    TOTALS FOOTER - THEY ARE JUST OTHER WORKING-STORAGE GROUPS
017900*    MOVED THROUGH RO-OUTPUT-TEXT LIKE ANY DETAIL ROW.
018000 FD  RISK-OUTPUT-FILE.
018100 01  RO-OUTPUT-LINE.
018200     05  RO-OUTPUT-TEXT              PIC X(188).
018300     05  FILLER                      PIC X(012).
018400
018500*****************************************************************
018600 WORKING-STORAGE SECTION.
018700
018800*    ------------------------------------------------------------
018900*    DATA-NAME PREFIXES USED IN THIS PROGRAM -
019000*        RI-    FIELDS OF THE INPUT RECORD (FD RISK-INPUT-FILE)
019100*        RO-    FIELDS OF THE OUTPUT LINE (FD RISK-OUTPUT-FILE)
019200*        WS-    ALL OTHER WORKING-STORAGE
019300*    NO LK- PREFIX IS USED - THIS PROGRAM TAKES NO LINKAGE
019400*    SECTION, IT IS NOT CALLED AS A SUBPROGRAM BY ANYTHING ELSE
019500*    IN THE BATCH SUITE.
019600*    ------------------------------------------------------------
019700
019800*    ------------------------------------------------------------
019900*    REPORT LAYOUT - RESTATED FROM THE PHASE 7 ANOMALIES AND
020000*    IMPOSABLES BOXED REPORTS.  ONE DETAIL LINE SERVES BOTH THE
020100*    SUCCESS AND ERROR CASE - THE COMPONENT/SCORE COLUMNS ARE
020200*    LEFT AT ZERO AND THE ERROR COLUMN CARRIES THE MESSAGE ON A
020300*    REJECTED ROW.  KEEPING ONE LAYOUT INSTEAD OF TWO (AS THE
020400*    PHASE 7 PAIR DID WITH SEPARATE ANOMALIES/IMPOSABLES FILES)
020500*    MATCHES THE RATING CONTRACT, WHICH KEEPS EVERY ROW - GOOD
020600*    OR BAD - IN ONE OUTPUT FILE.
020700*    TITLE LINE IS A SINGLE FILLER LITERAL, LEFT-JUSTIFIED IN A
020800*    40-BYTE FIELD - THE SAME WIDTH THE PHASE 7 REPORTS USE FOR
020900*    THEIR OWN TITLE LINE - WITH THE REMAINDER OF THE 188-BYTE
021000*    OUTPUT RECORD LEFT BLANK.  NO DATE OR PAGE NUMBER IS PRINTED
021100*    ON THE TITLE LINE; THE RUN DATE BELONGS TO THE JOB LOG, NOT
021200*    THE REPORT BODY, PER THE SHOP'S STANDING REPORT CONVENTION.
021300 01  WS-REPORT-TITLE.
021400     05  FILLER                      PIC X(40)
021500             VALUE 'RISKSIGHT LOCATION RISK SCORING REPORT'.
021600     05  FILLER                      PIC X(148) VALUE SPACES.
021700
021800*    RULE LINE - ONE DASH RUN PER COLUMN, MATCHING THE WIDTH OF
021900*    THE HEADING AND DETAIL COLUMNS BELOW IT SO THE BOX EDGES
022000*    LINE UP WHEN THE REPORT IS PRINTED ON A WIDE-CARRIAGE FORM.
022100*    RULE LINE FIELD WIDTHS MATCH THE DETAIL-LINE COLUMN GROUPS
022200*    ONE FOR ONE, IN THE SAME ORDER - CITY(30), CRIME(6),
022300*    ACCIDENT(6), SOCIO(6), WEATHER(10), THE FOUR COMPONENT
022400*    COLUMNS(6 EACH), STATUS(7), SCORE(6), ERROR MESSAGE(80).
022500*    WIDEN A COLUMN IN WS-REPORT-DETAIL AND THIS LINE AND THE
022600*    HEADING BELOW IT BOTH HAVE TO WIDEN TO MATCH, OR THE BOXED
022700*    REPORT DRIFTS OUT OF ALIGNMENT.
022800 01  WS-REPORT-RULE-LINE.
022900     05  FILLER                      PIC X VALUE '+'.
023000     05  FILLER                      PIC X(30) VALUE ALL '-'.
023100     05  FILLER                      PIC X VALUE '+'.
023200     05  FILLER                      PIC X(06) VALUE ALL '-'.
023300     05  FILLER                      PIC X VALUE '+'.
023400     05  FILLER                      PIC X(06) VALUE ALL '-'.
023500     05  FILLER                      PIC X VALUE '+'.
023600     05  FILLER                      PIC X(06) VALUE ALL '-'.
023700     05  FILLER                      PIC X VALUE '+'.
023800     05  FILLER                      PIC X(10) VALUE ALL '-'.
023900     05  FILLER                      PIC X VALUE '+'.
024000     05  FILLER                      PIC X(06) VALUE ALL '-'.
024100     05  FILLER                      PIC X VALUE '+'.
024200     05  FILLER                      PIC X(06) VALUE ALL '-'.
024300     05  FILLER                      PIC X VALUE '+'.
024400     05  FILLER                      PIC X(06) VALUE ALL '-'.
024500     05  FILLER                      PIC X VALUE '+'.
024600     05  FILLER                      PIC X(06) VALUE ALL '-'.
024700     05  FILLER                      PIC X VALUE '+'.
024800     05  FILLER                      PIC X(07) VALUE ALL '-'.
024900     05  FILLER                      PIC X VALUE '+'.
025000     05  FILLER                      PIC X(06) VALUE ALL '-'.
025100     05  FILLER                      PIC X VALUE '+'.
025200     05  FILLER                      PIC X(80) VALUE ALL '-'.
025300     05  FILLER                      PIC X VALUE '+'.
025400     05  FILLER                      PIC X(60) VALUE SPACES.
025500
025600*    HEADING TEXT ABBREVIATES THE FOUR COMPONENT COLUMNS TO FIT
025700*    A SIX-BYTE COLUMN - C-CMP/A-CMP/S-CMP/W-CMP FOR CRIME,
025800*    ACCIDENT, SOCIOECONOMIC AND WEATHER RESPECTIVELY.
025900 01  WS-REPORT-HEADING.
026000     05  FILLER                      PIC X VALUE '|'.
026100     05  FILLER                      PIC X(30) VALUE 'CITY'.
026200     05  FILLER                      PIC X VALUE '|'.
026300     05  FILLER                      PIC X(06) VALUE 'CRIME'.
026400     05  FILLER                      PIC X VALUE '|'.
026500     05  FILLER                      PIC X(06) VALUE 'ACCID'.
026600     05  FILLER                      PIC X VALUE '|'.
026700     05  FILLER                      PIC X(06) VALUE 'SOCIO'.
026800     05  FILLER                      PIC X VALUE '|'.
026900     05  FILLER                      PIC X(10) VALUE 'WEATHER'.
027000     05  FILLER                      PIC X VALUE '|'.
027100     05  FILLER                      PIC X(06) VALUE 'C-CMP'.
027200     05  FILLER                      PIC X VALUE '|'.
027300     05  FILLER                      PIC X(06) VALUE 'A-CMP'.
027400     05  FILLER                      PIC X VALUE '|'.
027500     05  FILLER                      PIC X(06) VALUE 'S-CMP'.
027600     05  FILLER                      PIC X VALUE '|'.
027700     05  FILLER                      PIC X(06) VALUE 'W-CMP'.
027800     05  FILLER                      PIC X VALUE '|'.
027900     05  FILLER                      PIC X(07) VALUE 'STATUS'.
028000     05  FILLER                      PIC X VALUE '|'.
028100     05  FILLER                      PIC X(06) VALUE 'SCORE'.
028200     05  FILLER                      PIC X VALUE '|'.
028300     05  FILLER                      PIC X(80)
028400             VALUE 'ERROR MESSAGE'.
028500     05  FILLER                      PIC X VALUE '|'.
028600     05  FILLER                      PIC X(60) VALUE SPACES.
028700
028800*    DETAIL LINE - EACH COLUMN GROUP CARRIES ITS OWN TRAILING
028900*    '|' SEPARATOR SO THE MOVE OF WS-REPORT-DETAIL TO
029000*    RO-OUTPUT-TEXT PRODUCES A FULLY BOXED ROW IN ONE STATEMENT.
029100 01  WS-REPORT-DETAIL.
029200     05  RO-COL-CITY.
029300         10  RO-CITY                 PIC X(30).
029400         10  FILLER                  PIC X VALUE '|'.
029500     05  RO-COL-CRIME.
029600         10  RO-CRIME-INDEX          PIC ZZ9.99.
029700         10  FILLER                  PIC X VALUE '|'.
029800     05  RO-COL-ACCIDENT.
029900         10  RO-ACCIDENT-RATE        PIC ZZ9.99.
030000         10  FILLER                  PIC X VALUE '|'.
030100     05  RO-COL-SOCIO.
030200         10  RO-SOCIO-LEVEL          PIC ZZ9.99.
030300         10  FILLER                  PIC X VALUE '|'.
030400     05  RO-COL-WEATHER.
030500         10  RO-WEATHER              PIC X(10).
030600         10  FILLER                  PIC X VALUE '|'.
030700     05  RO-COL-CRIME-COMP.
030800         10  RO-CRIME-COMPONENT      PIC ZZ9.99.
030900         10  FILLER                  PIC X VALUE '|'.
031000     05  RO-COL-ACCIDENT-COMP.
031100         10  RO-ACCIDENT-COMPONENT   PIC ZZ9.99.
031200         10  FILLER                  PIC X VALUE '|'.
031300     05  RO-COL-SOCIO-COMP.
031400         10  RO-SOCIO-COMPONENT      PIC ZZ9.99.
031500         10  FILLER                  PIC X VALUE '|'.
031600     05  RO-COL-WEATHER-COMP.
031700         10  RO-WEATHER-COMPONENT    PIC ZZ9.99.
031800         10  FILLER                  PIC X VALUE '|'.
031900     05  RO-COL-STATUS.
032000         10  RO-STATUS               PIC X(07).
032100         10  FILLER                  PIC X VALUE '|'.
032200     05  RO-COL-SCORE.
032300         10  RO-RISK-SCORE           PIC ZZ9.99.
032400         10  FILLER                  PIC X VALUE '|'.
032500     05  RO-COL-ERROR.
032600         10  RO-ERROR-MESSAGE        PIC X(80).
032700         10  FILLER                  PIC X VALUE '|'.
032800     05  FILLER                      PIC X(60) VALUE SPACES.
032900
033000*    RUN-TOTALS FOOTER - RESTATED FROM ARTICLE-FIN IN PHASE 7.
033100*    FOUR SEPARATE LINES, ONE PER COUNTER, RATHER THAN ONE WIDE
033200*    LINE - EASIER TO READ ON A NARROW TERMINAL WHEN SOMEBODY
033300*    TAILS THE OUTPUT FILE DURING A RERUN.
033400 01  WS-REPORT-SUMMARY.
033500     05  RO-SUM-TOTAL-LINE.
033600         10  FILLER                  PIC X(17)
033700                 VALUE 'TOTAL ROWS:      '.
033800         10  RO-SUM-TOTAL-ROWS       PIC Z(6)9.
033900         10  FILLER                  PIC X(165) VALUE SPACES.
034000     05  RO-SUM-SUCCESS-LINE.
034100         10  FILLER                  PIC X(17)
034200                 VALUE 'SUCCESSFUL ROWS: '.
034300         10  RO-SUM-SUCCESS-ROWS     PIC Z(6)9.
034400         10  FILLER                  PIC X(165) VALUE SPACES.
034500     05  RO-SUM-ERROR-LINE.
034600         10  FILLER                  PIC X(17)
034700                 VALUE 'ERROR ROWS:      '.
034800         10  RO-SUM-ERROR-ROWS       PIC Z(6)9.
034900         10  FILLER                  PIC X(165) VALUE SPACES.
035000     05  RO-SUM-RATE-LINE.
035100         10  FILLER                  PIC X(17)
035200                 VALUE 'SUCCESS RATE:    '.
035300         10  RO-SUM-RATE-VALUE       PIC ZZ9.9.
035400         10  FILLER                  PIC X VALUE '%'.
035500         10  FILLER                  PIC X(167) VALUE SPACES.
035600
035700*    ------------------------------------------------------------
035800*    WEATHER COMPONENT TABLE - BUILT AS A LITERAL FILLER STRING
035900*    AND REDEFINED AS AN OCCURS TABLE, SO THE FIVE ENTRIES ARE
036000*    LOADED AT COMPILE TIME.  SEARCHED THE SAME WAY THE PHASE 2
036100*    REGIONS PROGRAM SEARCHES TABLE-REGION - A MANUAL INDEX
036200*    WALK, NOT THE SEARCH VERB.  THE LAST FIVE DIGITS OF EACH
036300*    FILLER LITERAL ARE THE COMPONENT VALUE PACKED AS 0V9(4) -
036400*    01000 IS 0.1000, 09500 IS 0.9500, AND SO ON.  ENTRIES RUN IN
036500*    ORDER OF INCREASING SEVERITY - CLEAR IS THE MILDEST, EXTREME
036600*    THE WORST - THOUGH THE SEARCH DOES NOT DEPEND ON THAT ORDER.
036700 01  WS-WEATHER-TABLE-DATA.
036800     05  FILLER PIC X(15) VALUE 'Clear     01000'.
036900     05  FILLER PIC X(15) VALUE 'Rainy     05000'.
037000     05  FILLER PIC X(15) VALUE 'Snowy     07000'.
037100     05  FILLER PIC X(15) VALUE 'Stormy    09000'.
037200     05  FILLER PIC X(15) VALUE 'Extreme   09500'.
037300 01  WS-WEATHER-TABLE REDEFINES WS-WEATHER-TABLE-DATA.
037400     05  WS-WEATHER-ENTRY OCCURS 5 TIMES.
037500         10  WS-WEATHER-NAME         PIC X(10).
037600         10  WS-WEATHER-VALUE        PIC 9V9(4).
037700
037800*    ------------------------------------------------------------
037900*    RISK MODEL CONSTANTS - THE FOUR WEIGHTS AND THE TWO
038000*    AMPLIFICATION FACTORS ARE HARD CODED PER THE UNDERWRITING
038100*    CONTRACT - THIS PROGRAM DOES NOT READ A RATES FILE.  A
038200*    CHANGE TO ANY OF THESE SEVEN NUMBERS IS AN UNDERWRITING
038300*    MEMO FOLLOWED BY A RECOMPILE, NOT A DATA FIX.
038400 01  WS-RISK-WEIGHTS.
038500     05  WS-WEIGHT-CRIME             PIC 9V9(2) VALUE 0.30.
038600     05  WS-WEIGHT-ACCIDENT          PIC 9V9(2) VALUE 0.25.
038700     05  WS-WEIGHT-SOCIO             PIC 9V9(2) VALUE 0.25.
038800     05  WS-WEIGHT-WEATHER           PIC 9V9(2) VALUE 0.20.
038900     05  FILLER                      PIC X(04) VALUE SPACES.
039000
039100*    THE TWO WEATHER/CRIME AMPLIFICATION FACTORS.  THEIR TEST
039200*    CONDITIONS ARE DISJOINT (CRIME OVER 7 VERSUS CRIME UNDER 4)
039300*    SO ONLY ONE CAN EVER FIRE ON A GIVEN ROW - SEE THE EVALUATE
039400*    IN 560-APPLY-AMPLIFICATION.
039500 01  WS-AMPLIFICATION-FACTORS.
039600     05  WS-FACTOR-HIGH-CRIME-WX     PIC 9V9(2) VALUE 1.15.
039700     05  WS-FACTOR-LOW-CRIME-CLEAR   PIC 9V9(2) VALUE 0.90.
039800     05  FILLER                      PIC X(04) VALUE SPACES.
039900
040000*    ------------------------------------------------------------
040100*    CALCULATION WORK AREA - INTERMEDIATE VALUES CARRY SIX
040200*    DECIMAL PLACES (REQ 0561) SO A REPEATING-DECIMAL COMPONENT
040300*    LIKE THE SOCIOECONOMIC INVERSION DOES NOT LOSE PRECISION
040400*    BEFORE IT IS WEIGHTED INTO THE BASE SCORE.  NONE OF THE
040500*    510-560 COMPUTE STATEMENTS CARRY THE ROUNDED PHRASE ANY
040600*    LONGER - THE FINAL ANSWER IS ROUNDED EXACTLY ONCE, IN
040700*    570-SCALE-AND-ROUND-SCORE.  THE "-100" OUTPUT FIELDS BELOW
040800*    ARE A SEPARATE, ROUNDED VIEW FOR THE REPORT COLUMNS ONLY -
040900*    THEY DO NOT FEED BACK INTO THE BASE OR AMPLIFIED SCORE.
041000 01  WS-RISK-CALC-WORK.
041100     05  WS-CRIME-COMPONENT          PIC 9V9(6).
041200     05  WS-ACCIDENT-COMPONENT       PIC 9V9(6).
041300     05  WS-SOCIO-COMPONENT          PIC 9V9(6).
041400     05  WS-WEATHER-COMPONENT        PIC 9V9(6).
041500     05  WS-BASE-SCORE               PIC 9V9(6).
041600     05  WS-AMPLIFIED-SCORE          PIC 9V9(6).
041700     05  WS-FINAL-SCORE-100          PIC 9(3)V9(4).
041800     05  FILLER                      PIC X(04) VALUE SPACES.
041900
042000*    OUTPUT-COLUMN VIEW - THESE ARE THE ONLY FIELDS ROUNDED TO
042100*    TWO DECIMALS BEFORE THE FINAL SCORE STAGE; THEY EXIST SO
042200*    THE REPORT'S FOUR COMPONENT COLUMNS SHOW A TIDY 0-100
042300*    FIGURE EVEN THOUGH THE CALCULATOR ITSELF KEEPS SIX.
042400 01  WS-OUTPUT-VALUES.
042500     05  WS-CRIME-COMPONENT-100      PIC 9(3)V99.
042600     05  WS-ACCIDENT-COMPONENT-100   PIC 9(3)V99.
042700     05  WS-SOCIO-COMPONENT-100      PIC 9(3)V99.
042800     05  WS-WEATHER-COMPONENT-100    PIC 9(3)V99.
042900     05  WS-RISK-SCORE-FINAL         PIC 9(3)V99.
043000     05  FILLER                      PIC X(04) VALUE SPACES.
043100
043200*    ------------------------------------------------------------
043300*    VALIDATION WORK AREA.  WS-VALID-SW MOVED TO A STANDALONE
043400*    77-LEVEL UNDER REQ 0562 - IT IS A LONE PASS/FAIL SWITCH,
043500*    NOT PART OF A LAYOUT, SO IT BELONGS WITH THE SHOP'S OTHER
043600*    77-LEVEL SWITCHES RATHER THAN BURIED IN A ONE-FIELD GROUP.
043700 77  WS-VALID-SW                     PIC X(01) VALUE 'Y'.
043800     88  WS-RECORD-VALID                        VALUE 'Y'.
043900     88  WS-RECORD-INVALID                      VALUE 'N'.
044000
044100*    WS-ERROR-PTR IS THE STRING-POINTER FOR 495-APPEND-ERROR-
044200*    TEXT.  ALSO MOVED TO ITS OWN 77-LEVEL UNDER REQ 0562, FOR
044300*    THE SAME REASON - IT IS A LONE SUBSCRIPT, NOT A LAYOUT
044400*    FIELD.  THE ERROR-TEXT BUFFERS THEMSELVES STAY GROUPED
044500*    BELOW SINCE THEY MOVE TOGETHER.
044600 77  WS-ERROR-PTR                    PIC 9(03) COMP.
044700
044800*    WS-ERROR-TEXT ACCUMULATES ACROSS ALL OF 410'S 4NN-CHECK-*
044900*    CALLS FOR ONE ROW; WS-ERROR-CANDIDATE HOLDS THE ONE MESSAGE
045000*    THE CURRENT CHECK JUST BUILT, BEFORE 495-APPEND-ERROR-TEXT
045100*    FOLDS IT IN.  WS-EDIT-VALUE IS SCRATCH SPACE FOR STRINGING A
045200*    SIGNED NUMERIC FIELD INTO ONE OF THE RANGE-CHECK MESSAGES.
045300 01  WS-ERROR-WORK.
045400     05  WS-ERROR-TEXT               PIC X(80).
045500     05  WS-ERROR-CANDIDATE          PIC X(80).
045600     05  WS-EDIT-VALUE               PIC -999.99.
045700     05  FILLER                      PIC X(02) VALUE SPACES.
045800
045900*    ------------------------------------------------------------
046000*    FILE SWITCHES.  THE TWO FILE-STATUS BYTES ARE CARRIED HERE
046100*    RATHER THAN NEXT TO THEIR SELECT CLAUSES SO ALL OF THE
046200*    RUN'S PASS/FAIL INDICATORS LIVE IN ONE GROUP.
046300 01  WS-FILE-SWITCHES.
046400     05  WS-INPUT-EOF-SW             PIC X(01) VALUE 'N'.
046500         88  WS-INPUT-EOF                      VALUE 'Y'.
046600     05  WS-EMPTY-FILE-SW            PIC X(01) VALUE 'N'.
046700         88  WS-INPUT-FILE-EMPTY               VALUE 'Y'.
046800     05  WS-RISK-INPUT-STATUS        PIC X(02) VALUE SPACES.
046900     05  WS-RISK-OUTPUT-STATUS       PIC X(02) VALUE SPACES.
047000     05  FILLER                      PIC X(02) VALUE SPACES.
047100
047200*    WS-WEATHER-IDX WALKS WS-WEATHER-TABLE IN
047300*    545-SEARCH-WEATHER-TABLE.  MOVED TO A STANDALONE 77-LEVEL
047400*    UNDER REQ 0562, MATCHING THE WAY CPT AND IND ARE CARRIED AS
047500*    BARE SUBSCRIPTS ELSEWHERE IN THE SHOP'S BATCH SUITE.
047600 77  WS-WEATHER-IDX                  PIC 9(02) COMP VALUE 1.
047700     88  WS-WEATHER-IDX-END                    VALUE 6.
047800
047900*    ------------------------------------------------------------
048000*    RUN TOTALS - COUNTERS ARE BINARY, RATE IS DISPLAY FOR
048100*    DIRECT MOVE INTO THE EDITED SUMMARY COLUMN.  WS-TOTAL-ROWS
048200*    ALWAYS EQUALS WS-SUCCESS-ROWS PLUS WS-ERROR-ROWS BY
048300*    CONSTRUCTION - EVERY ROW COUNTED IN 400 GOES DOWN EXACTLY
048400*    ONE OF THE TWO BRANCHES, NEVER BOTH, NEVER NEITHER.
048500 01  WS-RUN-TOTALS.
048600     05  WS-TOTAL-ROWS               PIC 9(07) COMP VALUE 0.
048700     05  WS-SUCCESS-ROWS             PIC 9(07) COMP VALUE 0.
048800     05  WS-ERROR-ROWS               PIC 9(07) COMP VALUE 0.
048900     05  WS-SUCCESS-RATE             PIC 9(03)V9(01) VALUE 0.
049000     05  FILLER                      PIC X(04) VALUE SPACES.
049100
049200*****************************************************************
049300 PROCEDURE DIVISION.
049400
049500*    ------------------------------------------------------------
049600*    PARAGRAPH NUMBERING - FOLLOWS THE SAME BLOCK SCHEME AS THE
049700*    REST OF THE BATCH SUITE:
049800*        100        TOP-LEVEL CONTROL
049900*        200-250    OPEN / PRIME / HEADINGS
050000*        300        SHARED READ
050100*        400-419    PER-ROW VALIDATION
050200*        490-495    DETAIL-LINE ASSEMBLY AND ERROR-TEXT BUILDING
050300*        500-570    RISK CALCULATOR (FIVE STAGES)
050400*        800-850    RUN LOG / SUMMARY
050500*        900-950    ABEND-STYLE ABORT AND NORMAL CLOSE
050600*    A GAP IN THE NUMBERING (E.G. NOTHING AT 600-799) IS LEFT
050700*    DELIBERATELY, THE SAME WAY THE OTHER PHASE PROGRAMS LEAVE
050800*    ROOM BETWEEN BLOCKS FOR A LATER MAINTAINER TO INSERT A NEW
050900*    PARAGRAPH WITHOUT RENUMBERING EVERYTHING BELOW IT.
051000*    ------------------------------------------------------------
051100
051200*    TOP-LEVEL CONTROL - PRIME THE INPUT, BAIL OUT WITH NO
051300*    OUTPUT ON AN EMPTY FILE, OTHERWISE RUN THE BATCH TO EOF AND
051400*    CLOSE OUT WITH THE RUN-TOTALS FOOTER.
051500 100-MAIN-PROCESS.
051600     PERFORM 200-OPEN-AND-PRIME.
051700     IF WS-INPUT-FILE-EMPTY
051800         PERFORM 910-ABORT-EMPTY-FILE
051900     ELSE
052000         PERFORM 400-PROCESS-ONE-RECORD UNTIL WS-INPUT-EOF
052100         PERFORM 800-ACCUMULATE-SUCCESS-RATE
052200         PERFORM 850-WRITE-RUN-SUMMARY
052300         PERFORM 950-CLOSE-FILES
052400     END-IF.
052500     STOP RUN.
052600
052700*    UNUSED TODAY - 100-MAIN-PROCESS STOPS THE RUN DIRECTLY ON
052800*    BOTH ITS PATHS AND NEVER FALLS THROUGH TO THIS EXIT.  KEPT
052900*    SO THE PARAGRAPH RANGE THIS PROGRAM WOULD USE FOR A
053000*    PERFORM ... THRU OF THE WHOLE CONTROL SECTION IS ALREADY
053100*    NAMED, IF A LATER PHASE EVER CALLS INTO THIS PROGRAM AS A
053200*    SUBROUTINE INSTEAD OF RUNNING IT STANDALONE.
053300 100-MAIN-EXIT.
053400     EXIT.
053500
053600*-----------------------------------------------------------------
053700*    STRUCTURAL CHECK - THE FIRST READ HAPPENS BEFORE THE OUTPUT
053800*    FILE IS EVEN OPENED, SO AN EMPTY INPUT FILE LEAVES NO
053900*    OUTPUT AT ALL, PER REQ 9309.  THIS IS THE ONLY PLACE IN THE
054000*    PROGRAM WHERE RISKOUT'S OPEN IS CONDITIONAL.
054100*
054200*    BEFORE REQ 9309 THIS PROGRAM OPENED BOTH FILES UP FRONT AND
054300*    WOULD WRITE A FOUR-LINE HEADING BLOCK AND A ZERO-COUNT
054400*    SUMMARY FOOTER EVEN WHEN RISKIN HAD NO DETAIL ROWS AT ALL -
054500*    OPERATIONS FLAGGED THAT AS A FALSE-CLEAN SIGNAL ON A DAY THE
054600*    UPSTREAM EXTRACT JOB FAILED SILENTLY.  PRIMING THE READ
054700*    BEFORE THE OUTPUT OPEN CLOSES THAT GAP.
054800 200-OPEN-AND-PRIME.
054900     OPEN INPUT RISK-INPUT-FILE.
055000     PERFORM 300-READ-RISK-INPUT.
055100     IF WS-INPUT-EOF
055200         SET WS-INPUT-FILE-EMPTY TO TRUE
055300     ELSE
055400         OPEN OUTPUT RISK-OUTPUT-FILE
055500         PERFORM 250-WRITE-REPORT-HEADINGS
055600     END-IF.
055700     .
055800
055900*    FOUR LINES - TITLE, RULE, HEADING, RULE - WRITTEN ONCE AT
056000*    THE TOP OF THE REPORT BEFORE THE FIRST DETAIL LINE.
056100 250-WRITE-REPORT-HEADINGS.
056200     MOVE WS-REPORT-TITLE TO RO-OUTPUT-TEXT.
056300     WRITE RO-OUTPUT-LINE.
056400     MOVE WS-REPORT-RULE-LINE TO RO-OUTPUT-TEXT.
056500     WRITE RO-OUTPUT-LINE.
056600     MOVE WS-REPORT-HEADING TO RO-OUTPUT-TEXT.
056700     WRITE RO-OUTPUT-LINE.
056800     MOVE WS-REPORT-RULE-LINE TO RO-OUTPUT-TEXT.
056900     WRITE RO-OUTPUT-LINE.
057000     .
057100
057200*    ONE READ, USED BOTH FOR THE PRIMING READ IN 200 AND FOR
057300*    EVERY SUBSEQUENT READ AT THE BOTTOM OF 400.
057400 300-READ-RISK-INPUT.
057500     READ RISK-INPUT-FILE
057600         AT END
057700             SET WS-INPUT-EOF TO TRUE
057800     END-READ.
057900     .
058000
058100*-----------------------------------------------------------------
058200*    ONE INPUT ROW IN, ONE OUTPUT ROW OUT - A ROW-LEVEL FAILURE
058300*    NEVER STOPS THE RUN.  VALIDATE, THEN EITHER SCORE OR BUILD
058400*    THE ERROR DETAIL, THEN WRITE THE ONE OUTPUT LINE EITHER WAY,
058500*    THEN READ AHEAD FOR THE NEXT PASS OF THE MAIN LOOP.
058600*
058700*    WS-TOTAL-ROWS IS INCREMENTED HERE, BEFORE VALIDATION RUNS,
058800*    SO EVERY ROW THE EXTRACT JOB WROTE TO RISKIN IS COUNTED -
058900*    INCLUDING ONE THAT FAILS EVERY CHECK IN 410.  THE
059000*    SUCCESS/ERROR SPLIT BELOW HAPPENS AFTER VALIDATION, NOT
059100*    BEFORE.
059200 400-PROCESS-ONE-RECORD.
059300     ADD 1 TO WS-TOTAL-ROWS.
059400     PERFORM 410-VALIDATE-RECORD.
059500     IF WS-RECORD-VALID
059600         PERFORM 500-CALCULATE-RISK-SCORE
059700         ADD 1 TO WS-SUCCESS-ROWS
059800     ELSE
059900         PERFORM 490-BUILD-ERROR-DETAIL
060000         ADD 1 TO WS-ERROR-ROWS
060100     END-IF.
060200     PERFORM 495-WRITE-DETAIL-LINE.
060300     PERFORM 300-READ-RISK-INPUT.
060400     .
060500
060600*-----------------------------------------------------------------
060700*    RECORD VALIDATOR - CHECKS RUN IN THE ORDER OF THE RATING
060800*    CONTRACT: ALL FOUR PRESENCE CHECKS FIRST, THEN THE THREE
060900*    NUMERIC RANGE CHECKS, THEN THE WEATHER CATEGORY AND CITY
061000*    CHECKS.  ALL FAILING CHECKS ARE KEPT, JOINED WITH '; '.
061100*    RUNNING EVERY PRESENCE CHECK BEFORE ANY RANGE CHECK MATTERS
061200*    TO THE OUTPUT - IT KEEPS THE JOINED ERROR MESSAGE IN THE
061300*    SAME ORDER THE UNDERWRITING SPEC LISTS THE CHECKS, EVEN
061400*    WHEN SEVERAL FIELDS ON THE SAME ROW ARE BAD AT ONCE.
061500*
061600*    NOTHING IN THIS PARAGRAPH ABORTS THE ROW EARLY ON THE FIRST
061700*    FAILURE - EVERY 4NN-CHECK-* PARAGRAPH ALWAYS RUNS, EVEN
061800*    AFTER AN EARLIER ONE HAS ALREADY FLIPPED THE ROW TO INVALID,
061900*    SO A ROW WITH THREE BAD FIELDS COMES BACK WITH THREE
062000*    MESSAGES ON ONE PASS INSTEAD OF MAKING THE ANALYST FIX ONE
062100*    FIELD, RERUN, FIND THE NEXT ONE, AND RERUN AGAIN.
062200 410-VALIDATE-RECORD.
062300     MOVE SPACES TO WS-ERROR-TEXT.
062400     MOVE 1 TO WS-ERROR-PTR.
062500     SET WS-RECORD-VALID TO TRUE.
062600     PERFORM 411-CHECK-CRIME-PRESENT.
062700     PERFORM 412-CHECK-ACCIDENT-PRESENT.
062800     PERFORM 413-CHECK-SOCIO-PRESENT.
062900     PERFORM 414-CHECK-WEATHER-PRESENT.
063000     PERFORM 415-CHECK-CRIME-RANGE.
063100     PERFORM 416-CHECK-ACCIDENT-RANGE.
063200     PERFORM 417-CHECK-SOCIO-RANGE.
063300     PERFORM 418-CHECK-WEATHER-CATEGORY.
063400     PERFORM 419-CHECK-CITY THRU 419-CHECK-CITY-EXIT.
063500     .
063600
063700 410-VALIDATE-EXIT.
063800     EXIT.
063900
064000*    A SPACE-FILLED ALPHA REDEFINES IS THE ONLY RELIABLE MISSING
064100*    TEST FOR A NUMERIC FIELD - THE NUMERIC PICTURE ITSELF WOULD
064200*    READ A BLANK FIELD AS ZERO, WHICH IS A VALID CRIME-INDEX
064300*    VALUE, NOT A MISSING ONE.
064400 411-CHECK-CRIME-PRESENT.
064500     IF RI-CRIME-INDEX-A = SPACES
064600         MOVE 'Missing required field: crime_index'
064700             TO WS-ERROR-CANDIDATE
064800         PERFORM 495-APPEND-ERROR-TEXT
064900     END-IF.
065000     .
065100
065200*    SAME ALPHA-REDEFINES TEST AS 411, ON THE ACCIDENT-RATE
065300*    FIELD.  A GENUINE ZERO ACCIDENT RATE IS A LOW-RISK LOCATION,
065400*    NOT A MISSING VALUE - THE NUMERIC PICTURE ALONE COULD NOT
065500*    TELL THE TWO APART.
065600 412-CHECK-ACCIDENT-PRESENT.
065700     IF RI-ACCIDENT-RATE-A = SPACES
065800         MOVE 'Missing required field: accident_rate'
065900             TO WS-ERROR-CANDIDATE
066000         PERFORM 495-APPEND-ERROR-TEXT
066100     END-IF.
066200     .
066300
066400*    SAME ALPHA-REDEFINES TEST, ON THE SOCIOECONOMIC-LEVEL
066500*    FIELD.  UNLIKE THE OTHER TWO NUMERIC FIELDS THIS ONE HAS NO
066600*    VALID ZERO VALUE AT ALL (SEE 417 BELOW), BUT THE PRESENCE
066700*    CHECK STILL RUNS FIRST SO A BLANK FIELD DRAWS THE MISSING-
066800*    FIELD MESSAGE INSTEAD OF THE OUT-OF-RANGE ONE.
066900 413-CHECK-SOCIO-PRESENT.
067000     IF RI-SOCIO-LEVEL-A = SPACES
067100         MOVE 'Missing required field: socioeconomic_level'
067200             TO WS-ERROR-CANDIDATE
067300         PERFORM 495-APPEND-ERROR-TEXT
067400     END-IF.
067500     .
067600
067700*    WEATHER IS ALPHANUMERIC ALREADY, SO NO REDEFINES IS NEEDED
067800*    HERE - A BLANK FIELD IS SIMPLY SPACES, NO AMBIGUITY WITH A
067900*    VALID CATEGORY VALUE THE WAY ZERO IS AMBIGUOUS ON A NUMERIC
068000*    FIELD.
068100 414-CHECK-WEATHER-PRESENT.
068200     IF RI-WEATHER = SPACES
068300         MOVE 'Missing required field: weather'
068400             TO WS-ERROR-CANDIDATE
068500         PERFORM 495-APPEND-ERROR-TEXT
068600     END-IF.
068700     .
068800
068900*    RANGE CHECKS ONLY RUN WHEN THE FIELD WAS SUPPLIED - A FIELD
069000*    ALREADY FLAGGED MISSING BY THE 41X-CHECK-XXX-PRESENT
069100*    PARAGRAPHS DOES NOT ALSO DRAW A RANGE MESSAGE.  THIS KEEPS
069200*    A BLANK ROW FROM PRODUCING TWO MESSAGES FOR THE SAME FIELD.
069300 415-CHECK-CRIME-RANGE.
069400     IF RI-CRIME-INDEX-A NOT = SPACES
069500         IF RI-CRIME-INDEX < ZERO OR RI-CRIME-INDEX > 10
069600             MOVE RI-CRIME-INDEX TO WS-EDIT-VALUE
069700             STRING 'crime_index must be between 0 and 10, got '
069800                     DELIMITED BY SIZE
069900                     WS-EDIT-VALUE DELIMITED BY SIZE
070000                 INTO WS-ERROR-CANDIDATE
070100             END-STRING
070200             PERFORM 495-APPEND-ERROR-TEXT
070300         END-IF
070400     END-IF.
070500     .
070600
070700*    SAME SHAPE AS 415 ABOVE, ON THE ACCIDENT-RATE FIELD.
070800 416-CHECK-ACCIDENT-RANGE.
070900     IF RI-ACCIDENT-RATE-A NOT = SPACES
071000         IF RI-ACCIDENT-RATE < ZERO OR RI-ACCIDENT-RATE > 10
071100             MOVE RI-ACCIDENT-RATE TO WS-EDIT-VALUE
071200             STRING 'accident_rate must be between 0 and 10, got '
071300                     DELIMITED BY SIZE
071400                     WS-EDIT-VALUE DELIMITED BY SIZE
071500                 INTO WS-ERROR-CANDIDATE
071600             END-STRING
071700             PERFORM 495-APPEND-ERROR-TEXT
071800         END-IF
071900     END-IF.
072000     .
072100
072200*    SOCIOECONOMIC LEVEL RUNS 1 THROUGH 10, NOT 0 THROUGH 10 -
072300*    THE LOWER BOUND IS DIFFERENT FROM THE OTHER TWO NUMERIC
072400*    CHECKS BECAUSE A PROSPERITY LEVEL OF ZERO IS NOT MEANINGFUL
072500*    ON THE UNDERWRITING SCALE.
072600 417-CHECK-SOCIO-RANGE.
072700     IF RI-SOCIO-LEVEL-A NOT = SPACES
072800         IF RI-SOCIO-LEVEL < 1 OR RI-SOCIO-LEVEL > 10
072900             MOVE RI-SOCIO-LEVEL TO WS-EDIT-VALUE
073000             STRING 'socioeconomic_level must be between'
073100                     DELIMITED BY SIZE
073200                     ' 1 and 10, got ' DELIMITED BY SIZE
073300                     WS-EDIT-VALUE DELIMITED BY SIZE
073400                 INTO WS-ERROR-CANDIDATE
073500             END-STRING
073600             PERFORM 495-APPEND-ERROR-TEXT
073700         END-IF
073800     END-IF.
073900     .
074000
074100*    AN UNKNOWN CATEGORY ONLY MATTERS WHEN THE FIELD WAS SUPPLIED -
074200*    A BLANK WEATHER ALREADY DREW ITS OWN MISSING-FIELD MESSAGE IN
074300*    414-CHECK-WEATHER-PRESENT AND DOES NOT ALSO PICK UP A BOGUS
074400*    "UNKNOWN WEATHER: " MESSAGE.  THE COMPARISON IS CASE
074500*    SENSITIVE - 'clear' OR 'CLEAR' IS AN UNKNOWN CATEGORY, ONLY
074600*    THE FIVE MIXED-CASE SPELLINGS ON THE 88-LEVELS ABOVE PASS.
074700 418-CHECK-WEATHER-CATEGORY.
074800     IF RI-WEATHER NOT = SPACES AND NOT RI-WEATHER-KNOWN
074900         STRING 'Unknown weather: ' DELIMITED BY SIZE
075000                 RI-WEATHER DELIMITED BY SIZE
075100             INTO WS-ERROR-CANDIDATE
075200         END-STRING
075300         PERFORM 495-APPEND-ERROR-TEXT
075400     END-IF.
075500     .
075600
075700*    CITY IS OPTIONAL AND ALREADY BOUND TO 30 BYTES BY THE FIXED
075800*    LAYOUT, SO THE ONLY FAILURE LEFT IS A CITY OF ALL SPACES
075900*    THAT WAS EXPLICITLY MARKED SUPPLIED - THE BATCH FEED NEVER
076000*    SETS THAT MARKER, SO THIS CHECK IS A NO-OP TODAY BUT STAYS
076100*    IN PLACE FOR THE ON-LINE FEED UNDER DESIGN (REQ 9502 NOTE).
076200 419-CHECK-CITY.
076300     CONTINUE.
076400     .
076500
076600 419-CHECK-CITY-EXIT.
076700     EXIT.
076800
076900*-----------------------------------------------------------------
077000*    SHARED ERROR-TEXT ACCUMULATOR - APPENDS WS-ERROR-CANDIDATE
077100*    TO WS-ERROR-TEXT, PREFIXING '; ' WHEN A PRIOR MESSAGE IS
077200*    ALREADY IN THE BUFFER (REQ 0447 - THE OLD LOGIC DROPPED THE
077300*    SEPARATOR ON THE SECOND MESSAGE).  ALSO FLIPS THE ROW TO
077400*    INVALID - EVERY CALLER OF THIS PARAGRAPH IS REPORTING A
077500*    FAILURE, SO THE SWITCH FLIP BELONGS HERE, NOT AT EACH
077600*    CALL SITE.
077700*
077800*    BEFORE REQ 0447 EACH 4NN-CHECK-* PARAGRAPH BUILT ITS OWN
077900*    STRING STATEMENT DIRECTLY AGAINST WS-ERROR-TEXT WITH A
078000*    HARD-CODED STARTING POSITION, WHICH ONLY WORKED FOR THE
078100*    FIRST MESSAGE ON A ROW - A SECOND FAILING CHECK OVERWROTE
078200*    THE FIRST MESSAGE INSTEAD OF APPENDING TO IT.  CENTRALIZING
078300*    THE APPEND HERE WITH A RUNNING POINTER FIXED THAT FOR GOOD.
078400 495-APPEND-ERROR-TEXT.
078500     IF WS-ERROR-PTR > 1
078600         STRING '; ' DELIMITED BY SIZE
078700             INTO WS-ERROR-TEXT WITH POINTER WS-ERROR-PTR
078800         END-STRING
078900     END-IF.
079000     STRING WS-ERROR-CANDIDATE DELIMITED BY SIZE
079100         INTO WS-ERROR-TEXT WITH POINTER WS-ERROR-PTR
079200     END-STRING.
079300     SET WS-RECORD-INVALID TO TRUE.
079400     .
079500
079600*-----------------------------------------------------------------
079700*    RISK CALCULATOR - STAGES 1 THROUGH 5 OF THE RATING
079800*    CONTRACT.  ONLY REACHED FOR A VALID ROW.  STAGES 1-4 CARRY
079900*    SIX DECIMAL PLACES AND ARE NEVER ROUNDED (REQ 0561) - THE
080000*    ONLY ROUNDING IN THE WHOLE CALCULATOR HAPPENS ONCE, IN
080100*    570-SCALE-AND-ROUND-SCORE.
080200*
080300*    THE NUMBERING BELOW SKIPS 530 TO 540 IN ONE SENSE AND NOT
080400*    ANOTHER - THE FOUR COMPONENT PARAGRAPHS ARE 510/520/530/540,
080500*    BASE SCORE IS 550, AMPLIFICATION IS 560, SCALE-AND-ROUND IS
080600*    570.  THERE IS NO 580 OR 590 - THE FIVE-STAGE MODEL IN THE
080700*    UNDERWRITING CONTRACT HAS NO SIXTH STAGE TO ADD ONE FOR.
080800 500-CALCULATE-RISK-SCORE.
080900     PERFORM 510-CALC-CRIME-COMPONENT.
081000     PERFORM 520-CALC-ACCIDENT-COMPONENT.
081100     PERFORM 530-CALC-SOCIO-COMPONENT.
081200     PERFORM 540-CALC-WEATHER-COMPONENT.
081300     PERFORM 550-CALC-BASE-SCORE.
081400     PERFORM 560-APPLY-AMPLIFICATION.
081500     PERFORM 570-SCALE-AND-ROUND-SCORE.
081600     .
081700
081800*    STAGE 1A - CRIME COMPONENT IS A STRAIGHT /10 NORMALIZATION,
081900*    NO INVERSION, NO TABLE LOOKUP.  THE COMPUTE CARRIES NO
082000*    ROUNDED PHRASE (REQ 0561) - WS-CRIME-COMPONENT KEEPS SIX
082100*    DECIMAL PLACES INTO THE WEIGHTED SUM IN 550.  THE "-100"
082200*    FIELD BELOW IS A SEPARATE, ROUNDED COPY FOR THE REPORT
082300*    COLUMN ONLY.
082400 510-CALC-CRIME-COMPONENT.
082500     COMPUTE WS-CRIME-COMPONENT =
082600             RI-CRIME-INDEX / 10.
082700     COMPUTE WS-CRIME-COMPONENT-100 ROUNDED =
082800             WS-CRIME-COMPONENT * 100.
082900     IF WS-CRIME-COMPONENT-100 > 100
083000         MOVE 100 TO WS-CRIME-COMPONENT-100
083100     END-IF.
083200     .
083300
083400*    STAGE 1B - ACCIDENT COMPONENT, SAME SHAPE AS 510.
083500 520-CALC-ACCIDENT-COMPONENT.
083600     COMPUTE WS-ACCIDENT-COMPONENT =
083700             RI-ACCIDENT-RATE / 10.
083800     COMPUTE WS-ACCIDENT-COMPONENT-100 ROUNDED =
083900             WS-ACCIDENT-COMPONENT * 100.
084000     IF WS-ACCIDENT-COMPONENT-100 > 100
084100         MOVE 100 TO WS-ACCIDENT-COMPONENT-100
084200     END-IF.
084300     .
084400
084500*    STAGE 1C - SOCIOECONOMIC INVERSION - HIGHER PROSPERITY
084600*    LOWERS RISK.  THE RAW COMPONENT CAN RUN A HAIR OVER 1.0 AT
084700*    LEVEL 1 (REQ 8940) - THAT IS EXPECTED AND ONLY GETS CLAMPED
084800*    ON THE 100-SCALE OUTPUT COLUMN BELOW, NEVER ON THE SIX-
084900*    DECIMAL WORK FIELD THAT FEEDS THE WEIGHTED SUM.
085000*
085100*    THIS IS THE FIELD BEHIND REQ 0561 - (11 MINUS LEVEL) OVER 9
085200*    IS A REPEATING DECIMAL FOR MOST INPUTS (7/9, 8/9, 2/9, ...).
085300*    THE COMPUTE BELOW NO LONGER CARRIES ROUNDED, SO THE SIX
085400*    DECIMAL DIGITS THIS PICTURE HOLDS ARE THE ACTUAL QUOTIENT,
085500*    NOT A FOUR-DECIMAL ROUNDING OF IT.
085600 530-CALC-SOCIO-COMPONENT.
085700     COMPUTE WS-SOCIO-COMPONENT =
085800             (11 - RI-SOCIO-LEVEL) / 9.
085900     COMPUTE WS-SOCIO-COMPONENT-100 ROUNDED =
086000             WS-SOCIO-COMPONENT * 100.
086100     IF WS-SOCIO-COMPONENT-100 > 100
086200         MOVE 100 TO WS-SOCIO-COMPONENT-100
086300     END-IF.
086400     .
086500
086600*    STAGE 1D - WEATHER COMPONENT - MANUAL TABLE WALK, RESTATED
086700*    FROM SEARCH-TAUX-TABLE IN THE PHASE 2 REGIONS PROGRAM.  REQ
086800*    0114 FIXED THE LOOP TEST SO THE EXTREME ENTRY (INDEX 5) IS
086900*    ACTUALLY COMPARED BEFORE THE LOOP GIVES UP.  THE TABLE
087000*    VALUE ITSELF IS EXACT TO FOUR DECIMALS (0.1000, 0.5000, ...)
087100*    SO WIDENING WS-WEATHER-COMPONENT TO SIX DECIMALS UNDER REQ
087200*    0561 DID NOT CHANGE ANY WEATHER RESULT - IT JUST GIVES THE
087300*    FIELD ROOM TO MATCH ITS THREE SIBLING COMPONENTS.
087400 540-CALC-WEATHER-COMPONENT.
087500     MOVE 1 TO WS-WEATHER-IDX.
087600     PERFORM 545-SEARCH-WEATHER-TABLE
087700         UNTIL WS-WEATHER-IDX-END.
087800     COMPUTE WS-WEATHER-COMPONENT-100 ROUNDED =
087900             WS-WEATHER-COMPONENT * 100.
088000     IF WS-WEATHER-COMPONENT-100 > 100
088100         MOVE 100 TO WS-WEATHER-COMPONENT-100
088200     END-IF.
088300     .
088400
088500*    INDEX 6 IS ONE PAST THE LAST TABLE ENTRY - MOVING 6 INTO
088600*    WS-WEATHER-IDX ON A MATCH IS THE SAME "JUMP TO THE END"
088700*    TRICK THE PHASE 2 REGIONS PROGRAM USES TO BREAK OUT OF ITS
088800*    OWN MANUAL TABLE WALK EARLY, SINCE COBOL HAS NO PERFORM
088900*    EXIT STATEMENT FOR A PERFORM ... UNTIL.
089000*
089100*    A ROW THAT PASSED 418-CHECK-WEATHER-CATEGORY IS GUARANTEED
089200*    TO MATCH ONE OF THE FIVE TABLE ENTRIES BY THE TIME THIS
089300*    PARAGRAPH RUNS - 418 REJECTS ANY WEATHER VALUE NOT ON THE
089400*    SAME FIVE-WAY LIST, SO THE LOOP BELOW NEVER ACTUALLY RUNS
089500*    TO WS-WEATHER-IDX-END ON A VALID ROW.  THE END CONDITION
089600*    EXISTS PURELY AS A SAFETY NET.
089700 545-SEARCH-WEATHER-TABLE.
089800     IF RI-WEATHER = WS-WEATHER-NAME(WS-WEATHER-IDX)
089900         MOVE WS-WEATHER-VALUE(WS-WEATHER-IDX)
090000             TO WS-WEATHER-COMPONENT
090100         MOVE 6 TO WS-WEATHER-IDX
090200     ELSE
090300         ADD 1 TO WS-WEATHER-IDX
090400     END-IF.
090500     .
090600
090700*    STAGE 2 - WEIGHTED BASE SCORE, CLAMPED TO [0,1] BEFORE
090800*    AMPLIFICATION PER REQ 9021.  NO ROUNDED PHRASE HERE EITHER
090900*    (REQ 0561) - THE WEIGHTED SUM KEEPS ITS SIX-DECIMAL
091000*    PRECISION INTO STAGE 3.  THE WEIGHTS THEMSELVES (0.30, 0.25,
091100*    0.25, 0.20) ARE EXACT TWO-DECIMAL CONSTANTS, SO ALL OF THE
091200*    ROUNDING RISK IN THIS COMPUTE COMES FROM THE COMPONENT
091300*    FIELDS, NOT THE WEIGHTS.
091400*
091500*    THE FOUR WEIGHTS SUM TO EXACTLY 1.00, SO A BASE SCORE OF 1.0
091600*    IS ONLY REACHABLE WHEN ALL FOUR COMPONENTS ARE ALSO AT THEIR
091700*    OWN MAXIMUM OF 1.0 - THE CLAMP BELOW IS A SAFETY NET FOR
091800*    ROUNDING DRIFT, NOT SOMETHING THE FORMULA IS EXPECTED TO
091900*    HIT ROUTINELY.
092000 550-CALC-BASE-SCORE.
092100     COMPUTE WS-BASE-SCORE =
092200             (WS-WEIGHT-CRIME * WS-CRIME-COMPONENT) +
092300             (WS-WEIGHT-ACCIDENT * WS-ACCIDENT-COMPONENT) +
092400             (WS-WEIGHT-SOCIO * WS-SOCIO-COMPONENT) +
092500             (WS-WEIGHT-WEATHER * WS-WEATHER-COMPONENT).
092600     IF WS-BASE-SCORE > 1
092700         MOVE 1 TO WS-BASE-SCORE
092800     END-IF.
092900     .
093000
093100*    STAGE 3 - AMPLIFICATION RULES, APPLIED AGAINST THE RAW
093200*    CRIME INDEX AND THE RAW WEATHER CATEGORY, NOT THE
093300*    NORMALIZED COMPONENTS, PER REQ 9008.  RECAST AS AN
093400*    EVALUATE TRUE UNDER REQ 0562, RESTATING THE
093500*    FIND-NUMERO-DEPARTEMENT IDIOM FROM THE PHASE 2 DEPARTMENTS
093600*    PROGRAM - THE TWO RULE CONDITIONS ARE DISJOINT (CRIME OVER
093700*    7 VERSUS CRIME UNDER 4 CAN NEVER BOTH BE TRUE ON ONE ROW),
093800*    SO TESTING THEM AS EVALUATE WHEN CLAUSES INSTEAD OF TWO
093900*    INDEPENDENT IFS LOSES NOTHING AND READS AS ONE RULE TABLE
094000*    RATHER THAN TWO UNRELATED CONDITIONALS.  NO ROUNDED PHRASE
094100*    ON THE COMPUTE (REQ 0561) - THE AMPLIFIED SCORE STAYS AT
094200*    SIX DECIMALS UNTIL 570.
094300 560-APPLY-AMPLIFICATION.
094400     MOVE WS-BASE-SCORE TO WS-AMPLIFIED-SCORE.
094500     EVALUATE TRUE
094600         WHEN RI-CRIME-INDEX > 7 AND
094700                 (RI-WEATHER-STORMY OR RI-WEATHER-SNOWY
094800                  OR RI-WEATHER-EXTREME)
094900             COMPUTE WS-AMPLIFIED-SCORE =
095000                     WS-AMPLIFIED-SCORE * WS-FACTOR-HIGH-CRIME-WX
095100         WHEN RI-CRIME-INDEX < 4 AND RI-WEATHER-CLEAR
095200             COMPUTE WS-AMPLIFIED-SCORE =
095300                     WS-AMPLIFIED-SCORE * WS-FACTOR-LOW-CRIME-CLEAR
095400         WHEN OTHER
095500             CONTINUE
095600     END-EVALUATE.
095700     .
095800
095900*    STAGE 5 - FINAL SCALE AND CLAMP TO [0,100], ROUNDED TO TWO
096000*    DECIMALS.  THIS IS THE ONLY ROUNDING STEP IN THE WHOLE
096100*    CALCULATOR (REQ 0561) - EVERYTHING ABOVE THIS PARAGRAPH
096200*    CARRIED SIX-DECIMAL, UN-ROUNDED WORK VALUES.  MULTIPLYING
096300*    BY 100 IS AN EXACT DECIMAL-POINT SHIFT (NO DIGITS ARE LOST
096400*    MOVING FROM 9V9(6) INTO 9(3)V9(4)), SO THE ROUNDED COMPUTE
096500*    BELOW IS THE FIRST AND ONLY PLACE PRECISION IS ACTUALLY
096600*    DISCARDED.
096700 570-SCALE-AND-ROUND-SCORE.
096800     COMPUTE WS-FINAL-SCORE-100 =
096900             WS-AMPLIFIED-SCORE * 100.
097000     IF WS-FINAL-SCORE-100 > 100
097100         MOVE 100 TO WS-RISK-SCORE-FINAL
097200     ELSE
097300         COMPUTE WS-RISK-SCORE-FINAL ROUNDED =
097400                 WS-FINAL-SCORE-100
097500     END-IF.
097600     .
097700
097800*-----------------------------------------------------------------
097900*    DETAIL LINE - SUCCESS BRANCH RESTATES ARTICLE-INDIV FROM
098000*    PHASE-7-6-IMPOSABLES, ERROR BRANCH RESTATES THE SAME FROM
098100*    PHASE-7-6-ANOMALIES.  BOTH SHARE ONE LAYOUT HERE SINCE THE
098200*    RATING CONTRACT KEEPS EVERY ROW IN ONE FILE.
098300 490-BUILD-ERROR-DETAIL.
098400*    A REJECTED ROW NEVER RAN THROUGH 500-CALCULATE-RISK-SCORE,
098500*    SO THE FOUR COMPONENT WORK FIELDS AND THE RISK-SCORE-FINAL
098600*    FIELD STILL HOLD WHATEVER THE PRIOR ROW LEFT IN THEM - ZERO
098700*    THEM OUT HERE SO THE REPORT NEVER SHOWS A STALE SCORE ON AN
098800*    ERROR LINE.
098900     MOVE 'ERROR' TO RO-STATUS.
099000     MOVE ZERO TO WS-CRIME-COMPONENT-100
099100                  WS-ACCIDENT-COMPONENT-100
099200                  WS-SOCIO-COMPONENT-100
099300                  WS-WEATHER-COMPONENT-100
099400                  WS-RISK-SCORE-FINAL.
099500     MOVE WS-ERROR-TEXT TO RO-ERROR-MESSAGE.
099600     .
099700
099800*    ONE PARAGRAPH WRITES THE DETAIL LINE FOR BOTH A SCORED ROW
099900*    AND A REJECTED ROW - THE ECHOED INPUT COLUMNS ARE MOVED
100000*    UNCONDITIONALLY, THEN THE SCORE/STATUS/ERROR COLUMNS ARE
100100*    FILLED FROM WHICHEVER BRANCH OF 400 JUST RAN.
100200 495-WRITE-DETAIL-LINE.
100300*    THE FIVE INPUT COLUMNS ARE ECHOED BACK UNCONDITIONALLY -
100400*    EVEN A REJECTED ROW SHOWS WHAT WAS ON THE INPUT RECORD, SO
100500*    THE ANALYST READING THE REPORT CAN SEE THE BAD VALUE
100600*    ALONGSIDE THE ERROR MESSAGE WITHOUT GOING BACK TO RISKIN.
100700     MOVE RI-CITY TO RO-CITY.
100800     MOVE RI-CRIME-INDEX TO RO-CRIME-INDEX.
100900     MOVE RI-ACCIDENT-RATE TO RO-ACCIDENT-RATE.
101000     MOVE RI-SOCIO-LEVEL TO RO-SOCIO-LEVEL.
101100     MOVE RI-WEATHER TO RO-WEATHER.
101200     IF WS-RECORD-VALID
101300         MOVE 'SUCCESS' TO RO-STATUS
101400         MOVE WS-CRIME-COMPONENT-100 TO RO-CRIME-COMPONENT
101500         MOVE WS-ACCIDENT-COMPONENT-100 TO RO-ACCIDENT-COMPONENT
101600         MOVE WS-SOCIO-COMPONENT-100 TO RO-SOCIO-COMPONENT
101700         MOVE WS-WEATHER-COMPONENT-100 TO RO-WEATHER-COMPONENT
101800         MOVE WS-RISK-SCORE-FINAL TO RO-RISK-SCORE
101900         MOVE SPACES TO RO-ERROR-MESSAGE
102000     ELSE
102100         MOVE ZERO TO RO-CRIME-COMPONENT
102200                      RO-ACCIDENT-COMPONENT
102300                      RO-SOCIO-COMPONENT
102400                      RO-WEATHER-COMPONENT
102500                      RO-RISK-SCORE
102600     END-IF.
102700     MOVE WS-REPORT-DETAIL TO RO-OUTPUT-TEXT.
102800     WRITE RO-OUTPUT-LINE.
102900     .
103000
103100*-----------------------------------------------------------------
103200*    RUN LOG / SUMMARY - TOTAL = SUCCESS + ERROR IS GUARANTEED
103300*    BY 400-PROCESS-ONE-RECORD, NOT RE-CHECKED HERE.  THE RATE
103400*    IS EXPRESSED TO ONE DECIMAL PLACE PER OPERATIONS REQUEST
103500*    (REQ 9418) AND IS ZERO, NOT UNDEFINED, WHEN THE FILE HAD NO
103600*    ROWS - THOUGH THAT PATH NEVER REACHES THIS PARAGRAPH SINCE
103700*    AN EMPTY FILE IS CAUGHT AS A STRUCTURAL ERROR IN 200.
103800*
103900*    OPERATIONS WATCHES THIS PERCENTAGE FROM RUN TO RUN AS A
104000*    ROUGH DATA-QUALITY GAUGE ON THE UPSTREAM EXTRACT - A SHARP
104100*    DROP FROM ONE DAY'S RUN TO THE NEXT USUALLY MEANS THE
104200*    EXTRACT JOB CHANGED A COLUMN LAYOUT, NOT THAT LOCATIONS
104300*    SUDDENLY GOT RISKIER.
104400 800-ACCUMULATE-SUCCESS-RATE.
104500     IF WS-TOTAL-ROWS > 0
104600         COMPUTE WS-SUCCESS-RATE ROUNDED =
104700                 (WS-SUCCESS-ROWS / WS-TOTAL-ROWS) * 100
104800     END-IF.
104900     .
105000
105100*    FOUR FOOTER LINES, ONE COMPUTE-THEN-WRITE PAIR EACH,
105200*    MATCHING THE FOUR-COUNTER LAYOUT OF WS-REPORT-SUMMARY.  THE
105300*    LINES ARE WRITTEN IN A FIXED ORDER - TOTAL, SUCCESS, ERROR,
105400*    RATE - SO A HUMAN SCANNING THE BOTTOM OF THE REPORT SEES THE
105500*    RAW COUNTS BEFORE THE DERIVED PERCENTAGE.
105600 850-WRITE-RUN-SUMMARY.
105700     MOVE WS-TOTAL-ROWS TO RO-SUM-TOTAL-ROWS.
105800     MOVE RO-SUM-TOTAL-LINE TO RO-OUTPUT-TEXT.
105900     WRITE RO-OUTPUT-LINE.
106000     MOVE WS-SUCCESS-ROWS TO RO-SUM-SUCCESS-ROWS.
106100     MOVE RO-SUM-SUCCESS-LINE TO RO-OUTPUT-TEXT.
106200     WRITE RO-OUTPUT-LINE.
106300     MOVE WS-ERROR-ROWS TO RO-SUM-ERROR-ROWS.
106400     MOVE RO-SUM-ERROR-LINE TO RO-OUTPUT-TEXT.
106500     WRITE RO-OUTPUT-LINE.
106600     MOVE WS-SUCCESS-RATE TO RO-SUM-RATE-VALUE.
106700     MOVE RO-SUM-RATE-LINE TO RO-OUTPUT-TEXT.
106800     WRITE RO-OUTPUT-LINE.
106900     .
107000
107100*    NO OUTPUT FILE WAS EVER OPENED FOR THIS RUN (SEE 200), SO
107200*    THERE IS NOTHING TO CLOSE ON THAT SIDE - ONLY RISKIN NEEDS
107300*    CLOSING BEFORE THE ABEND-STYLE MESSAGES GO TO THE CONSOLE.
107400 910-ABORT-EMPTY-FILE.
107500     DISPLAY 'RISK-SCORING - RISKIN CONTAINS NO DETAIL ROWS'.
107600     DISPLAY 'RISK-SCORING - BATCH ABORTED, NO OUTPUT PRODUCED'.
107700     CLOSE RISK-INPUT-FILE.
107800     .
107900
108000*    NORMAL END-OF-RUN CLOSE - REACHED ONLY WHEN THE INPUT FILE
108100*    HAD AT LEAST ONE ROW AND THE FULL DETAIL/SUMMARY PASS
108200*    COMPLETED.  THE EMPTY-FILE PATH CLOSES RISKIN ON ITS OWN IN
108300*    910 AND NEVER REACHES HERE.
108400 950-CLOSE-FILES.
108500*    STANDARD TWO-FILE CLOSE - RISKIN THEN RISKOUT, MATCHING THE
108600*    ORDER THEY WERE OPENED IN 200-OPEN-AND-PRIME.  NEITHER FILE
108700*    STATUS BYTE IS CHECKED AFTER THE CLOSE - A FAILURE HERE ON A
108800*    NORMAL RUN HAS NO RECOVERY ACTION THIS PROGRAM CAN TAKE, THE
108900*    OPERATING SYSTEM WILL FLAG IT ON THE JOB'S RETURN CODE.
109000     CLOSE RISK-INPUT-FILE RISK-OUTPUT-FILE.
109100     .
109200
109300*    HOUSE CONVENTION - EVERY PROGRAM IN THE BATCH SUITE ENDS
109400*    ON A NAMED FIN-PGM PARAGRAPH RATHER THAN A BARE STOP RUN
109500*    INLINE AT THE BOTTOM OF MAIN, SO A LATER MAINTAINER SCANNING
109600*    PARAGRAPH NAMES CAN SEE THE PROGRAM HAS AN EXPLICIT END.
109700*    100-MAIN-PROCESS ALREADY STOPS THE RUN ON ITS OWN NORMAL
109800*    PATH; THIS PARAGRAPH IS NOT CURRENTLY PERFORMED BUT IS KEPT
109900*    FOR THE SAME REASON A FIRE EXIT STAYS ON THE BLUEPRINT.
110000 FIN-PGM.
110100     STOP RUN.
